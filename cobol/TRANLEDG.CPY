000100***************************************************************** 
000200*  TRANLEDG.CPY                                                   
000300*  TRANSACTION LEDGER RECORD LAYOUT                               
000400*  ONE RECORD PER ATTEMPTED MOVEMENT OF MONEY -- A TRANSFER OR    
000500*  A CASH DEPOSIT.  TRAN-ID IS SUPPLIED BY THE CALLING INPUT      
000600*  RECORD, NEVER GENERATED BY THIS SHOP'S PROGRAMS.  A CASH       
000700*  DEPOSIT CARRIES ITS OWN ACCOUNT NUMBER IN TRAN-REMITTER-       
000800*  ACCOUNT AND LEAVES TRAN-BENEFICIARY-ACCOUNT AT ZERO.           
000900***************************************************************** 
001000*  ----------------------------------------------------------     
001100*  CHANGE LOG                                                     
001200*  89/05/02  R.OKONKWO    ORIGINAL LAYOUT FOR TRNPOST     CR0121  
001300*  91/09/30  R.OKONKWO    ADDED TRAN-REMARKS FOR DEPOSIT   CR0189 
001400*                         MEMO TEXT                               
001500*  98/11/03  T.VOSS       Y2K REVIEW - NO DATE FIELDS ON  CR0401  
001600*                         THIS RECORD, NO CHANGE REQUIRED         
001700*  04/06/18  P.ESCAMILLA  CONFIRMED 88-LEVELS MATCH STATUS CR0566 
001800*                         VALUES USED BY TRNPOST                  
001900*  ----------------------------------------------------------     
002000*                                                                 
002100 01  TRANSACTION-LEDGER-RECORD.                                   
002200     05  TRAN-ID                     PIC 9(09).                   
002300     05  TRAN-REMITTER-ACCOUNT       PIC 9(09).                   
002400     05  TRAN-BENEFICIARY-ACCOUNT    PIC 9(09).                   
002500     05  TRAN-AMOUNT                 PIC S9(11)V99 COMP-3.        
002600     05  TRAN-STATUS                 PIC X(07).                   
002700         88  TRAN-IS-NEW                  VALUE "NEW    ".        
002800         88  TRAN-IS-SUCCESS               VALUE "SUCCESS".       
002900         88  TRAN-IS-FAIL                  VALUE "FAIL   ".       
003000     05  TRAN-REMARKS                PIC X(40).                   
003100     05  FILLER                      PIC X(10).                   
