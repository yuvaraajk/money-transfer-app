000100 IDENTIFICATION DIVISION.                                         
000200*                                                                 
000300 PROGRAM-ID.              CUST1000.                               
000400 AUTHOR.                  R. OKONKWO.                             
000500 INSTALLATION.            CONSUMER BANKING SYSTEMS DIVISION.      
000600 DATE-WRITTEN.            04/11/89.                               
000700 DATE-COMPILED.                                                   
000800 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.       
000900*                                                                 
001000***************************************************************** 
001100*  CUST1000 - CUSTOMER / ACCOUNT ONBOARDING                       
001200*                                                                 
001300*  READS THE NEW-CUSTOMER INPUT FILE ONE RECORD AT A TIME, ASSIGNS
001400*  THE NEXT CUSTOMER NUMBER FROM THE SHARED NUMBER-CONTROL FILE,  
001500*  ADDS THE CUSTOMER MASTER RECORD, AND OPENS A MATCHING SETTLE-  
001600*  MENT                                                           
001700*  ACCOUNT AT A ZERO BALANCE.  A CUSTOMER NUMBER ALWAYS DOUBLES AS
001800*  THE ACCOUNT NUMBER OF THAT CUSTOMER'S ONE AND ONLY ACCOUNT.  IF
001900*  THE ACCOUNT CANNOT BE ADDED (THE ONLY WAY THIS HAPPENS IS A    
002000*  DUPLICATE ACCOUNT NUMBER ALREADY ON FILE, WHICH THE NUMBER-    
002100*  CONTROL FILE IS SUPPOSED TO MAKE IMPOSSIBLE) THE JUST-ADDED    
002200*  CUSTOMER RECORD IS BACKED OUT AND THE NUMBER-CONTROL FILE IS   
002300*  STEPPED BACK BY ONE SO THE SAME NUMBER IS OFFERED TO THE NEXT  
002400*  INPUT RECORD.                                                  
002500***************************************************************** 
002600*  ----------------------------------------------------------     
002700*  CHANGE LOG                                                     
002800*  ----------------------------------------------------------     
002900*  89/04/11  R.OKONKWO    ORIGINAL PROGRAM, REPLACES THE            CR0117
003000*                         MANUAL NEW-ACCOUNTS LOG BOOK FORM       
003100*  89/06/02  R.OKONKWO    ADDED CUSTCTL NUMBER-CONTROL FIL          CR0125
003200*                         SO REMOVE-AND-REDO OF A FAILED ONE      
003300*                         ADD NO LONGER BURNS AN ACCT NUMBER      
003400*  90/01/22  R.OKONKWO    ACCOUNT BALANCE NOW SIGNED COMP-3         CR0142
003500*                         MATCHES ACCTMAST.CPY CHANGE             
003600*  91/09/30  R.OKONKWO    ADDED CUST-EMAIL TO INPUT/MASTER          CR0188
003700*                         PER MARKETING REQUEST, CONTACT LIST     
003800*  93/03/15  J.FAULK      BLANK TRAILING LINES IN CUSTIN            CR0233
003900*                         WERE READ AS A ZERO-LENGTH CUSTOMER     
004000*                         NOW SKIPPED IN 300                      
004100*  95/07/08  J.FAULK      RUN TOTALS NOW ALSO GO TO A PRINT         CR0279
004200*                         FILE (CUSTRPT), NOT JUST THE JOB LOG    
004300*  98/09/14  T.VOSS       Y2K IMPACT REVIEW FOR THIS PROGRAM        CR0401
004400*                         NO STORED DATES, HEADING DATE ONLY      
004500*                         HEADING CHANGED TO SHOW CENTURY         
004600*  98/11/02  T.VOSS       Y2K REMEDIATION COMPLETE, SIGNED          CR0401
004700*                         OFF BY QA                               
004800*  01/05/17  P.ESCAMILLA  CUSTCTL FILE STATUS 23 (NO RECORD)        CR0478
004900*                         WAS TREATED AS A HARD ERROR ON A        
005000*                         BRAND NEW CUSTCTL; NOW TREATED AS       
005100*                         FIRST-TIME-RUN, INITIALIZED TO ZERO     
005200*  04/06/18  P.ESCAMILLA  ADDED DIAGNOSTIC ALTERNATE VIEW OF        CR0566
005300*                         THE CUSTCTL RECORD FOR DISPLAY WHEN     
005400*                         OPS REPORTS CUSTCTL OUT OF SYNC         
005500*  ----------------------------------------------------------     
005600*                                                                 
005700 ENVIRONMENT DIVISION.                                            
005800*                                                                 
005900 CONFIGURATION SECTION.                                           
006000*                                                                 
006100 SOURCE-COMPUTER.         IBM-370.                                
006200 OBJECT-COMPUTER.         IBM-370.                                
006300 SPECIAL-NAMES.                                                   
006400     C01 IS TOP-OF-FORM.                                          
006500*                                                                 
006600 INPUT-OUTPUT SECTION.                                            
006700*                                                                 
006800 FILE-CONTROL.                                                    
006900*                                                                 
007000     SELECT CUSTIN    ASSIGN TO "CUSTIN"                          
007100                      ORGANIZATION IS LINE SEQUENTIAL.            
007200*                                                                 
007300     SELECT CUSTMAS   ASSIGN TO "CUSTMAS"                         
007400                      ORGANIZATION IS INDEXED                     
007500                      ACCESS IS RANDOM                            
007600                      RECORD KEY IS CR-CUST-ID                    
007700                      FILE STATUS IS CUSTMAS-FILE-STATUS.         
007800*                                                                 
007900     SELECT ACCTMAS   ASSIGN TO "ACCTMAS"                         
008000                      ORGANIZATION IS INDEXED                     
008100                      ACCESS IS RANDOM                            
008200                      RECORD KEY IS AR-ACCT-NUMBER                
008300                      FILE STATUS IS ACCTMAS-FILE-STATUS.         
008400*                                                                 
008500     SELECT CUSTCTL   ASSIGN TO "CUSTCTL"                         
008600                      ORGANIZATION IS RELATIVE                    
008700                      ACCESS IS RANDOM                            
008800                      RELATIVE KEY IS CC-REL-KEY                  
008900                      FILE STATUS IS CUSTCTL-FILE-STATUS.         
009000*                                                                 
009100     SELECT CUSTRPT   ASSIGN TO "CUSTRPT"                         
009200                      ORGANIZATION IS LINE SEQUENTIAL.            
009300*                                                                 
009400 DATA DIVISION.                                                   
009500*                                                                 
009600 FILE SECTION.                                                    
009700*                                                                 
009800 FD  CUSTIN.                                                      
009900*                                                                 
010000 01  CUSTOMER-INPUT-RECORD-AREA.                                  
010100     05  FILLER                      PIC X(98).                   
010200*                                                                 
010300 FD  CUSTMAS.                                                     
010400*                                                                 
010500 01  CUSTOMER-RECORD-AREA.                                        
010600     05  CR-CUST-ID                  PIC 9(09).                   
010700     05  FILLER                      PIC X(111).                  
010800*                                                                 
010900 FD  ACCTMAS.                                                     
011000*                                                                 
011100 01  ACCOUNT-RECORD-AREA.                                         
011200     05  AR-ACCT-NUMBER              PIC 9(09).                   
011300     05  FILLER                      PIC X(27).                   
011400*                                                                 
011500 FD  CUSTCTL.                                                     
011600*                                                                 
011700 01  CUSTCTL-RECORD-AREA.                                         
011800     05  FILLER                      PIC X(09).                   
011900*                                                                 
012000 FD  CUSTRPT.                                                     
012100*                                                                 
012200 01  CUSTRPT-RECORD.                                              
012300     05  FILLER                      PIC X(132).                  
012400*                                                                 
012500 WORKING-STORAGE SECTION.                                         
012600*                                                                 
012700 COPY CUSTMAST.                                                   
012800*                                                                 
012900 COPY ACCTMAST.                                                   
013000*                                                                 
013100 01  SWITCHES.                                                    
013200     05  CUSTIN-EOF-SWITCH               PIC X   VALUE "N".       
013300         88  CUSTIN-EOF                          VALUE "Y".       
013400     05  ACCOUNT-CREATE-FAILED-SWITCH    PIC X   VALUE "N".       
013500         88  ACCOUNT-CREATE-FAILED               VALUE "Y".       
013600     05  CUSTCTL-FIRST-RUN-SWITCH        PIC X   VALUE "N".       
013700         88  CUSTCTL-FIRST-RUN                    VALUE "Y".      
013800*                                                                 
013900 01  FILE-STATUS-FIELDS.                                          
014000     05  CUSTMAS-FILE-STATUS         PIC XX.                      
014100         88  CUSTMAS-SUCCESSFUL              VALUE "00".          
014200         88  CUSTMAS-DUPLICATE-KEY           VALUE "22".          
014300     05  ACCTMAS-FILE-STATUS         PIC XX.                      
014400         88  ACCTMAS-SUCCESSFUL              VALUE "00".          
014500         88  ACCTMAS-DUPLICATE-KEY           VALUE "22".          
014600     05  CUSTCTL-FILE-STATUS         PIC XX.                      
014700         88  CUSTCTL-SUCCESSFUL              VALUE "00".          
014800         88  CUSTCTL-NO-RECORD               VALUE "23".          
014900*                                                                 
015000*    NUMBER-CONTROL RECORD - CARRIES THE LAST CUSTOMER/ACCOUNT    
015100*    NUMBER ASSIGNED ACROSS RUNS OF THIS PROGRAM.  ADDED CR0125.  
015200 01  CUSTCTL-CONTROL-RECORD.                                      
015300     05  CC-LAST-CUSTOMER-NUMBER     PIC 9(09) COMP.              
015400     05  FILLER                      PIC X(05).                   
015500*                                                                 
015600*    DIAGNOSTIC ALTERNATE VIEW OF THE CONTROL RECORD, FOR A       
015700*    DISPLAY DUMP WHEN OPERATIONS REPORTS CUSTCTL OUT OF SYNC     
015800*    WITH THE CUSTOMER MASTER.  ADDED CR0566.                     
015900 01  CUSTCTL-CONTROL-RECORD-ALT REDEFINES CUSTCTL-CONTROL-RECORD. 
016000     05  CC-RAW-BYTES                PIC X(09).                   
016100*                                                                 
016200 01  CC-REL-KEY                      PIC 9(04) COMP.              
016300*                                                                 
016400 01  CUSTOMER-INPUT-RECORD.                                       
016500     05  CI-CUST-NAME                PIC X(30).                   
016600     05  CI-CUST-CONTACT-NUMBER      PIC 9(15).                   
016700     05  CI-CUST-EMAIL               PIC X(40).                   
016800     05  CI-CUST-ZIP-CODE            PIC 9(05).                   
016900     05  FILLER                      PIC X(08).                   
017000*                                                                 
017100*    RAW-LINE VIEW OF THE SAME INPUT AREA, USED ONLY TO TEST      
017200*    FOR A BLANK TRAILING LINE BEFORE IT IS TREATED AS A          
017300*    CUSTOMER TO ONBOARD.  ADDED CR0233.                          
017400 01  CUSTOMER-INPUT-RECORD-ALT REDEFINES CUSTOMER-INPUT-RECORD.   
017500     05  CI-RAW-INPUT-LINE           PIC X(98).                   
017600*                                                                 
017700 01  RUN-COUNTERS.                                             
017800     05  RC-CUSTOMERS-CREATED        PIC 9(07) COMP  VALUE ZERO.  
017900     05  RC-CUSTOMERS-REJECTED       PIC 9(07) COMP  VALUE ZERO.  
018000     05  FILLER                      PIC X(02).                   
018100*                                                                 
018200 01  DATE-FIELDS.                                              
018300     05  RUN-DATE.                                             
018400         10  RUN-DATE-YY          PIC 9(02).                   
018500         10  RUN-DATE-MM          PIC 9(02).                   
018600         10  RUN-DATE-DD          PIC 9(02).                   
018700*                                                                 
018800*    STRAIGHT NUMERIC VIEW OF THE SAME RUN-DATE BYTES, USED ONLY  
018900*    WHEN THE DATE IS LOGGED TO THE JOB LOG AS ONE NUMBER INSTEAD 
019000*    OF THREE.  ADDED CR0279.                                     
019100     05  RUN-DATE-NUMERIC REDEFINES RUN-DATE PIC 9(06).     
019200*                                                                 
019300*    HEADING DATE AREA - CENTURY PREFIXED SINCE THE Y2K REVIEW.   
019400*    ADDED CR0401.                                                
019500 01  HEADING-DATE.                                             
019600     05  HD-CENTURY              PIC 9(02)  VALUE 19.         
019700     05  HD-YY                   PIC 9(02).                   
019800     05  FILLER                      PIC X(01)  VALUE "-".        
019900     05  HD-MM                   PIC 9(02).                   
020000     05  FILLER                      PIC X(01)  VALUE "-".        
020100     05  HD-DD                   PIC 9(02).                   
020200*                                                                 
020300 01  REPORT-LINE-FIELDS.                                          
020400     05  RPT-PROGRAM-NAME             PIC X(08)  VALUE "CUST1000".
020500*                                                                 
020600 01  HEADING-LINE-1.                                              
020700     05  FILLER                       PIC X(20)  VALUE SPACE.     
020800     05  FILLER                       PIC X(38)                   
020900       VALUE "CUSTOMER / ACCOUNT ONBOARDING - RUN CONTROL TOTALS".
021000     05  FILLER                       PIC X(74)  VALUE SPACE.     
021100*                                                                 
021200 01  HEADING-LINE-2.                                              
021300     05  FILLER                       PIC X(06)  VALUE "DATE: ".  
021400     05  HL2-DATE                     PIC X(10).                  
021500     05  FILLER                       PIC X(10)  VALUE SPACE.     
021600     05  FILLER                      PIC X(09)  VALUE "PROGRAM: ".
021700     05  HL2-PROGRAM                  PIC X(08).                  
021800     05  FILLER                       PIC X(89)  VALUE SPACE.     
021900*                                                                 
022000 01  DETAIL-LINE.                                                 
022100     05  FILLER                       PIC X(05)  VALUE SPACE.     
022200     05  DTL-LABEL                    PIC X(45).                  
022300     05  DTL-COUNT                    PIC ZZZ,ZZ9.                
022400     05  FILLER                       PIC X(75)  VALUE SPACE.     
022500*                                                                 
022600 01  SPACER-LINE.                                                 
022700     05  FILLER                       PIC X(132) VALUE SPACE.     
022800*                                                                 
022900 PROCEDURE DIVISION.                                              
023000*                                                                 
023100 000-ONBOARD-CUSTOMERS.                                           
023200*                                                                 
023300     PERFORM 100-INITIALIZE-RUN.                                  
023400     PERFORM 300-PROCESS-CUSTOMER-RECORD THRU 300-EXIT            
023500         UNTIL CUSTIN-EOF.                                        
023600     PERFORM 700-TERMINATE-RUN.                                   
023700     PERFORM 800-PRINT-CONTROL-REPORT.                            
023800     STOP RUN.                                                    
023900*                                                                 
024000 100-INITIALIZE-RUN.                                              
024100*                                                                 
024200     OPEN INPUT  CUSTIN.                                          
024300     OPEN I-O    CUSTCTL.                                         
024400     OPEN I-O    CUSTMAS.                                         
024500     OPEN I-O    ACCTMAS.                                         
024600     MOVE "N" TO CUSTIN-EOF-SWITCH.                               
024700     PERFORM 510-READ-NUMBER-CONTROL-RECORD.                      
024800     PERFORM 310-READ-CUSTOMER-INPUT.                             
024900*                                                                 
025000*    ------------------------------------------------------------ 
025100*    300 SERIES - ONE CUSTOMER INPUT RECORD PER PASS              
025200*    ------------------------------------------------------------ 
025300 300-PROCESS-CUSTOMER-RECORD.                                     
025400*                                                                 
025500     IF CUSTIN-EOF                                                
025600         GO TO 300-EXIT.                                          
025700     IF CI-RAW-INPUT-LINE = SPACE                                 
025800         PERFORM 310-READ-CUSTOMER-INPUT                          
025900         GO TO 300-EXIT.                                          
026000     PERFORM 500-ASSIGN-NEXT-CUSTOMER-NUMBER.                     
026100     PERFORM 320-BUILD-CUSTOMER-MASTER-RECORD.                    
026200     PERFORM 330-WRITE-CUSTOMER-RECORD.                           
026300     PERFORM 340-WRITE-ACCOUNT-RECORD.                            
026400     IF ACCOUNT-CREATE-FAILED                                     
026500         PERFORM 360-BACK-OUT-CUSTOMER-RECORD                     
026600         ADD 1 TO RC-CUSTOMERS-REJECTED                           
026700     ELSE                                                         
026800         ADD 1 TO RC-CUSTOMERS-CREATED.                           
026900     PERFORM 310-READ-CUSTOMER-INPUT.                             
027000 300-EXIT.                                                        
027100     EXIT.                                                        
027200*                                                                 
027300 310-READ-CUSTOMER-INPUT.                                         
027400*                                                                 
027500     READ CUSTIN INTO CUSTOMER-INPUT-RECORD                       
027600         AT END                                                   
027700             MOVE "Y" TO CUSTIN-EOF-SWITCH.                       
027800*                                                                 
027900 320-BUILD-CUSTOMER-MASTER-RECORD.                                
028000*                                                                 
028100     MOVE CI-CUST-NAME               TO CUST-NAME.                
028200     MOVE CI-CUST-CONTACT-NUMBER     TO CUST-CONTACT-NUMBER.      
028300     MOVE CI-CUST-EMAIL              TO CUST-EMAIL.               
028400     MOVE CI-CUST-ZIP-CODE           TO CUST-ZIP-CODE.            
028500     MOVE CC-LAST-CUSTOMER-NUMBER    TO CUST-ID.                  
028600     MOVE CC-LAST-CUSTOMER-NUMBER    TO CUST-ACCOUNT-NUMBER.      
028700*                                                                 
028800 330-WRITE-CUSTOMER-RECORD.                                       
028900*                                                                 
029000     MOVE CUST-ID TO CR-CUST-ID.                                  
029100     WRITE CUSTOMER-RECORD-AREA FROM CUSTOMER-MASTER-RECORD       
029200         INVALID KEY                                              
029300*           DEFENSIVE ONLY - CANNOT HAPPEN UNDER SINGLE-THREADED  
029400*           SEQUENTIAL NUMBER ASSIGNMENT.  CARRIED FORWARD FROM   
029500*           THE ORIGINAL ONLINE SERVICE'S SAFETY CHECK.  CR0117   
029600             DISPLAY "CUST1000 - DUPLICATE CUSTOMER ID ON ADD "   
029700                 CUST-ID.                                         
029800*                                                                 
029900 340-WRITE-ACCOUNT-RECORD.                                        
030000*                                                                 
030100     MOVE "N" TO ACCOUNT-CREATE-FAILED-SWITCH.                    
030200     MOVE CUST-ACCOUNT-NUMBER TO ACCT-NUMBER.                     
030300     MOVE ZERO TO ACCT-BALANCE.                                   
030400     MOVE ACCT-NUMBER TO AR-ACCT-NUMBER.                          
030500     WRITE ACCOUNT-RECORD-AREA FROM ACCOUNT-MASTER-RECORD         
030600         INVALID KEY                                              
030700             MOVE "Y" TO ACCOUNT-CREATE-FAILED-SWITCH.            
030800*                                                                 
030900 360-BACK-OUT-CUSTOMER-RECORD.                                    
031000*                                                                 
031100     MOVE CUST-ID TO CR-CUST-ID.                                  
031200     DELETE CUSTMAS                                               
031300         INVALID KEY                                              
031400             DISPLAY "CUST1000 - BACKOUT DELETE FAILED FOR "      
031500                 CUST-ID.                                         
031600     SUBTRACT 1 FROM CC-LAST-CUSTOMER-NUMBER.                     
031700*                                                                 
031800*    ------------------------------------------------------------ 
031900*    500 SERIES - CUSTCTL NUMBER-CONTROL FILE                     
032000*    ------------------------------------------------------------ 
032100 500-ASSIGN-NEXT-CUSTOMER-NUMBER.                                 
032200*                                                                 
032300     ADD 1 TO CC-LAST-CUSTOMER-NUMBER.                            
032400*                                                                 
032500 510-READ-NUMBER-CONTROL-RECORD.                                  
032600*                                                                 
032700     MOVE 1 TO CC-REL-KEY.                                        
032800     READ CUSTCTL INTO CUSTCTL-CONTROL-RECORD                     
032900         INVALID KEY                                              
033000             MOVE "Y" TO CUSTCTL-FIRST-RUN-SWITCH.                
033100     IF CUSTCTL-FIRST-RUN                                         
033200*       FIRST TIME CUSTCTL HAS BEEN OPENED - START THE SEQUENCE   
033300*       AT ZERO SO THE FIRST CUSTOMER ONBOARDED GETS NUMBER 1.    
033400*       CR0478                                                    
033500         MOVE ZERO TO CC-LAST-CUSTOMER-NUMBER                     
033600         PERFORM 520-WRITE-NUMBER-CONTROL-RECORD.                 
033700*                                                                 
033800 520-WRITE-NUMBER-CONTROL-RECORD.                                 
033900*                                                                 
034000     MOVE 1 TO CC-REL-KEY.                                        
034100     WRITE CUSTCTL-RECORD-AREA FROM CUSTCTL-CONTROL-RECORD        
034200         INVALID KEY                                              
034300             DISPLAY "CUST1000 - COULD NOT INITIALIZE CUSTCTL".   
034400*                                                                 
034500 700-TERMINATE-RUN.                                               
034600*                                                                 
034700     MOVE 1 TO CC-REL-KEY.                                        
034800     REWRITE CUSTCTL-RECORD-AREA FROM CUSTCTL-CONTROL-RECORD      
034900         INVALID KEY                                              
035000             DISPLAY "CUST1000 - COULD NOT UPDATE CUSTCTL".       
035100     CLOSE CUSTIN                                                 
035200           CUSTCTL                                                
035300           CUSTMAS                                                
035400           ACCTMAS.                                               
035500     DISPLAY "CUST1000 - CUSTOMERS CREATED  "                     
035600         RC-CUSTOMERS-CREATED.                                    
035700     DISPLAY "CUST1000 - CUSTOMERS REJECTED "                     
035800         RC-CUSTOMERS-REJECTED.                                   
035900     ACCEPT RUN-DATE FROM DATE.                                
036000     DISPLAY "CUST1000 - RUN DATE (YYMMDD)  "                     
036100         RUN-DATE-NUMERIC.                                     
036200*                                                                 
036300*    ------------------------------------------------------------ 
036400*    800 SERIES - END OF RUN CONTROL REPORT.  ADDED CR0279.       
036500*    ------------------------------------------------------------ 
036600 800-PRINT-CONTROL-REPORT.                                        
036700*                                                                 
036800     OPEN OUTPUT CUSTRPT.                                         
036900     PERFORM 810-BUILD-REPORT-HEADING.                            
037000     WRITE CUSTRPT-RECORD FROM HEADING-LINE-1 AFTER ADVANCING C01.
037100     WRITE CUSTRPT-RECORD FROM HEADING-LINE-2 AFTER ADVANCING 2.  
037200     WRITE CUSTRPT-RECORD FROM SPACER-LINE AFTER ADVANCING 2.     
037300     MOVE "CUSTOMERS CREATED. . . . . . . . . . . . . ." TO       
037400         DTL-LABEL.                                               
037500     MOVE RC-CUSTOMERS-CREATED TO DTL-COUNT.                      
037600     WRITE CUSTRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.     
037700     MOVE "CUSTOMERS REJECTED (DUPLICATE NUMBER). . . ." TO       
037800         DTL-LABEL.                                               
037900     MOVE RC-CUSTOMERS-REJECTED TO DTL-COUNT.                     
038000     WRITE CUSTRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.     
038100     CLOSE CUSTRPT.                                               
038200*                                                                 
038300 810-BUILD-REPORT-HEADING.                                        
038400*                                                                 
038500     ACCEPT RUN-DATE FROM DATE.                                
038600     MOVE RUN-DATE-YY TO HD-YY.                            
038700     MOVE RUN-DATE-MM TO HD-MM.                            
038800     MOVE RUN-DATE-DD TO HD-DD.                            
038900     MOVE HEADING-DATE TO HL2-DATE.                            
039000     MOVE RPT-PROGRAM-NAME TO HL2-PROGRAM.                        
