000100 IDENTIFICATION DIVISION.                                         
000200*                                                                 
000300 PROGRAM-ID.              TRNPOST.                                
000400 AUTHOR.                  R. OKONKWO.                             
000500 INSTALLATION.            CONSUMER BANKING SYSTEMS DIVISION.      
000600 DATE-WRITTEN.            05/02/89.                               
000700 DATE-COMPILED.                                                   
000800 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.       
000900*                                                                 
001000***************************************************************** 
001100*  TRNPOST - CASH DEPOSIT AND TRANSFER POSTING                    
001200*                                                                 
001300*  TWO-PHASE POSTING RUN AGAINST THE ACCOUNT MASTER.  PHASE ONE   
001400*  POSTS THE CASH-DEPOSIT INPUT FILE, CREDITING ONE ACCOUNT PER   
001500*  DEPOSIT.  PHASE TWO POSTS THE TRANSFER INPUT FILE, DEBITING A  
001600*  REMITTER ACCOUNT AND CREDITING A BENEFICIARY ACCOUNT AS ONE    
001700*  ALL-OR-NOTHING MOVEMENT OF MONEY.  EVERY ATTEMPTED MOVEMENT,   
001800*  DEPOSIT OR TRANSFER, GETS ONE TRANSACTION-LEDGER ENTRY CARRYING
001900*  A FINAL STATUS OF SUCCESS OR FAIL.  A TRANSACTION ID ALREADY ON
002000*  THE LEDGER IS REJECTED OUTRIGHT AND NEVER GETS A SECOND ENTRY. 
002100***************************************************************** 
002200*  ----------------------------------------------------------     
002300*  CHANGE LOG                                                     
002400*  ----------------------------------------------------------     
002500*  89/05/02  R.OKONKWO    ORIGINAL PROGRAM, DEPOSIT PHASE           CR0121
002600*                         ONLY, REPLACES MANUAL TELLER TAPE       
002700*  91/09/30  R.OKONKWO    ADDED TRAN-REMARKS TO THE LEDGER          CR0189
002800*                         ENTRY BUILT FOR EACH DEPOSIT            
002900*  92/02/14  J.FAULK      ADDED DUPLICATE TRANSACTION ID            CR0205
003000*                         CHECK AHEAD OF THE LEDGER INSERT        
003100*  94/05/20  J.FAULK      ADDED TRANSFER PHASE (600 SERIES)         CR0256
003200*                         AND THE TRNREJ VALIDATION-REJECT        
003300*                         REPORT FOR BAD TRANSFER INPUT           
003400*  96/03/11  J.FAULK      CREDIT FAILING AFTER THE REMITTER         CR0298
003500*                         DEBIT NOW REVERSES THE DEBIT BEFORE     
003600*                         THE LEDGER ENTRY IS MARKED FAIL         
003700*  98/11/03  T.VOSS       Y2K IMPACT REVIEW FOR THIS PROGRAM        CR0401
003800*                         NO STORED DATES, HEADING DATE ONLY      
003900*  00/02/09  P.ESCAMILLA  DEPOSIT REJECT COUNT SPLIT INTO           CR0455
004000*                         DUPLICATE-ID VS ACCOUNT-NOT-FOUND       
004100*                         FOR THE CONTROL REPORT                  
004200*  03/02/14  P.ESCAMILLA  REPAD INPUT RECORDS AFTER FIELD           CR0512
004300*                         WIDTH AUDIT, NO LAYOUT CHANGE           
004400*  04/06/18  P.ESCAMILLA  ADDED DIAGNOSTIC ALTERNATE VIEWS          CR0567
004500*                         OF THE LEDGER AND INPUT RECORDS         
004600*  ----------------------------------------------------------     
004700*                                                                 
004800 ENVIRONMENT DIVISION.                                            
004900*                                                                 
005000 CONFIGURATION SECTION.                                           
005100*                                                                 
005200 SOURCE-COMPUTER.         IBM-370.                                
005300 OBJECT-COMPUTER.         IBM-370.                                
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM.                                          
005600*                                                                 
005700 INPUT-OUTPUT SECTION.                                            
005800*                                                                 
005900 FILE-CONTROL.                                                    
006000*                                                                 
006100     SELECT DEPIN     ASSIGN TO "DEPIN"                           
006200                      ORGANIZATION IS LINE SEQUENTIAL.            
006300*                                                                 
006400     SELECT TRNIN     ASSIGN TO "TRNIN"                           
006500                      ORGANIZATION IS LINE SEQUENTIAL.            
006600*                                                                 
006700     SELECT ACCTMAS   ASSIGN TO "ACCTMAS"                         
006800                      ORGANIZATION IS INDEXED                     
006900                      ACCESS IS RANDOM                            
007000                      RECORD KEY IS AR-ACCT-NUMBER                
007100                      FILE STATUS IS ACCTMAS-FILE-STATUS.         
007200*                                                                 
007300     SELECT TRNLDG    ASSIGN TO "TRNLDG"                          
007400                      ORGANIZATION IS INDEXED                     
007500                      ACCESS IS RANDOM                            
007600                      RECORD KEY IS TL-TRAN-ID                    
007700                      FILE STATUS IS TRNLDG-FILE-STATUS.          
007800*                                                                 
007900     SELECT TRNREJ    ASSIGN TO "TRNREJ"                          
008000                      ORGANIZATION IS LINE SEQUENTIAL             
008100                      FILE STATUS IS TRNREJ-FILE-STATUS.          
008200*                                                                 
008300     SELECT TRNRPT    ASSIGN TO "TRNRPT"                          
008400                      ORGANIZATION IS LINE SEQUENTIAL.            
008500*                                                                 
008600 DATA DIVISION.                                                   
008700*                                                                 
008800 FILE SECTION.                                                    
008900*                                                                 
009000 FD  DEPIN.                                                       
009100*                                                                 
009200 01  DEPOSIT-INPUT-RECORD-AREA.                                   
009300     05  FILLER                      PIC X(41).                   
009400*                                                                 
009500 FD  TRNIN.                                                       
009600*                                                                 
009700 01  TRANSFER-INPUT-RECORD-AREA.                                  
009800     05  FILLER                      PIC X(90).                   
009900*                                                                 
010000 FD  ACCTMAS.                                                     
010100*                                                                 
010200 01  ACCOUNT-RECORD-AREA.                                         
010300     05  AR-ACCT-NUMBER              PIC 9(09).                   
010400     05  FILLER                      PIC X(27).                   
010500*                                                                 
010600 FD  TRNLDG.                                                      
010700*                                                                 
010800 01  TRANSACTION-LEDGER-RECORD-AREA.                              
010900     05  TL-TRAN-ID                  PIC 9(09).                   
011000     05  FILLER                      PIC X(82).                   
011100*                                                                 
011200 FD  TRNREJ.                                                      
011300*                                                                 
011400 01  TRNREJ-RECORD.                                               
011500     05  FILLER                      PIC X(132).                  
011600*                                                                 
011700 FD  TRNRPT.                                                      
011800*                                                                 
011900 01  TRNRPT-RECORD.                                               
012000     05  FILLER                      PIC X(132).                  
012100*                                                                 
012200 WORKING-STORAGE SECTION.                                         
012300*                                                                 
012400 COPY ACCTMAST.                                                   
012500*                                                                 
012600 COPY TRANLEDG.                                                   
012700*                                                                 
012800*    DIAGNOSTIC ALTERNATE VIEW OF THE LEDGER RECORD, FOR A        
012900*    DISPLAY DUMP WHEN OPERATIONS REPORTS TRNLDG OUT OF SYNC      
013000*    WITH THE ACCOUNT MASTER.  ADDED CR0567.                      
013100 01  TRANSACTION-LEDGER-RECORD-ALT REDEFINES                      
013200             TRANSACTION-LEDGER-RECORD.                           
013300     05  TLA-RAW-BYTES               PIC X(91).                   
013400*                                                                 
013500 01  SWITCHES.                                                    
013600     05  DEPIN-EOF-SWITCH                PIC X   VALUE "N".       
013700         88  DEPIN-EOF                           VALUE "Y".       
013800     05  TRNIN-EOF-SWITCH                PIC X   VALUE "N".       
013900         88  TRNIN-EOF                           VALUE "Y".       
014000     05  TRAN-DUPLICATE-SWITCH           PIC X   VALUE "N".       
014100         88  TRAN-IS-DUPLICATE                   VALUE "Y".       
014200     05  ACCOUNT-FOUND-SWITCH            PIC X   VALUE "N".       
014300         88  ACCOUNT-WAS-FOUND                   VALUE "Y".       
014400     05  REMITTER-FOUND-SWITCH           PIC X   VALUE "N".       
014500         88  REMITTER-WAS-FOUND                  VALUE "Y".       
014600     05  BENEFICIARY-FOUND-SWITCH        PIC X   VALUE "N".       
014700         88  BENEFICIARY-WAS-FOUND               VALUE "Y".       
014800     05  WITHDRAW-FAILED-SWITCH          PIC X   VALUE "N".       
014900         88  WITHDRAW-HAS-FAILED                 VALUE "Y".       
015000     05  TRANSFER-FAILED-SWITCH          PIC X   VALUE "N".       
015100         88  TRANSFER-HAS-FAILED                 VALUE "Y".       
015200     05  TRANSFER-INPUT-VALID-SWITCH     PIC X   VALUE "Y".       
015300         88  TRANSFER-INPUT-IS-VALID              VALUE "Y".      
015400*                                                                 
015500 01  FILE-STATUS-FIELDS.                                          
015600     05  ACCTMAS-FILE-STATUS         PIC XX.                      
015700         88  ACCTMAS-SUCCESSFUL              VALUE "00".          
015800         88  ACCTMAS-NOT-FOUND               VALUE "23".          
015900     05  TRNLDG-FILE-STATUS          PIC XX.                      
016000         88  TRNLDG-SUCCESSFUL               VALUE "00".          
016100         88  TRNLDG-NOT-FOUND                VALUE "23".          
016200     05  TRNREJ-FILE-STATUS          PIC XX.                      
016300         88  TRNREJ-SUCCESSFUL               VALUE "00".          
016400*                                                                 
016500*    HOLDING AREA FOR THE REMITTER'S ACCOUNT RECORD WHILE THE     
016600*    BENEFICIARY RECORD OCCUPIES ACCOUNT-MASTER-RECORD, AND FOR   
016700*    THE REVERSAL LOOKUP IN 660.  LAYS OUT IDENTICAL TO           
016800*    ACCOUNT-MASTER-RECORD SO A GROUP MOVE CARRIES BOTH FIELDS.   
016900 01  REMITTER-RECORD.                                          
017000     05  RR-ACCT-NUMBER     PIC 9(09).                   
017100     05  RR-BALANCE         PIC S9(11)V99 COMP-3.        
017200     05  FILLER                      PIC X(20).                   
017300*                                                                 
017400 01  CASH-DEPOSIT-INPUT-RECORD.                                   
017500     05  DEP-ID                      PIC 9(09).                   
017600     05  DEP-ACCOUNT-NUMBER          PIC 9(09).                   
017700     05  DEP-AMOUNT                  PIC S9(11)V99.               
017800     05  FILLER                      PIC X(10).                   
017900*                                                                 
018000*    RAW-LINE VIEW OF THE SAME DEPOSIT INPUT AREA, USED ONLY      
018100*    TO TEST FOR A BLANK TRAILING LINE.  ADDED CR0512.            
018200 01  CASH-DEPOSIT-INPUT-RECORD-ALT REDEFINES                      
018300             CASH-DEPOSIT-INPUT-RECORD.                           
018400     05  DI-RAW-INPUT-LINE           PIC X(41).                   
018500*                                                                 
018600 01  TRANSFER-INPUT-RECORD.                                       
018700     05  TI-TRAN-ID                  PIC 9(09).                   
018800     05  TI-REMITTER-ACCOUNT         PIC 9(09).                   
018900     05  TI-BENEFICIARY-ACCOUNT      PIC 9(09).                   
019000     05  TI-AMOUNT                   PIC S9(11)V99.               
019100     05  TI-REMARKS                  PIC X(40).                   
019200     05  FILLER                      PIC X(10).                   
019300*                                                                 
019400*    RAW-LINE VIEW OF THE SAME TRANSFER INPUT AREA, USED ONLY     
019500*    TO TEST FOR A BLANK TRAILING LINE.  ADDED CR0512.            
019600 01  TRANSFER-INPUT-RECORD-ALT REDEFINES                          
019700             TRANSFER-INPUT-RECORD.                               
019800     05  TI-RAW-INPUT-LINE           PIC X(90).                   
019900*                                                                 
020000 01  RUN-COUNTERS.                                             
020100     05  RC-DEPOSITS-POSTED          PIC 9(07) COMP  VALUE ZERO.  
020200     05  RC-DEPOSITS-REJ-DUPLICATE   PIC 9(07) COMP  VALUE ZERO.  
020300     05  RC-DEPOSITS-REJ-NOACCT      PIC 9(07) COMP  VALUE ZERO.  
020400     05  RC-TRANSFERS-SUCCESS        PIC 9(07) COMP  VALUE ZERO.  
020500     05  RC-TRANSFERS-FAIL           PIC 9(07) COMP  VALUE ZERO.  
020600     05  RC-TRANSFERS-REJ-VALIDATE   PIC 9(07) COMP  VALUE ZERO.  
020700     05  RC-TRANSFERS-REJ-DUPLICATE  PIC 9(07) COMP  VALUE ZERO.  
020800     05  FILLER                      PIC X(02).                   
020900*                                                                 
021000 01  RUN-AMOUNTS.                                              
021100     05  RA-DEPOSITED-AMOUNT-TOTAL   PIC S9(13)V99 COMP-3         
021200         VALUE ZERO.                                              
021300     05  RA-TRANSFERRED-AMOUNT-TOTAL PIC S9(13)V99 COMP-3         
021400         VALUE ZERO.                                              
021500*                                                                 
021600 01  DATE-FIELDS.                                              
021700     05  RUN-DATE.                                             
021800         10  RUN-DATE-YY          PIC 9(02).                   
021900         10  RUN-DATE-MM          PIC 9(02).                   
022000         10  RUN-DATE-DD          PIC 9(02).                   
022100*                                                                 
022200*    HEADING DATE AREA - CENTURY PREFIXED SINCE THE Y2K REVIEW.   
022300*    ADDED CR0401.                                                
022400 01  HEADING-DATE.                                             
022500     05  HD-CENTURY              PIC 9(02)  VALUE 19.         
022600     05  HD-YY                   PIC 9(02).                   
022700     05  FILLER                      PIC X(01)  VALUE "-".        
022800     05  HD-MM                   PIC 9(02).                   
022900     05  FILLER                      PIC X(01)  VALUE "-".        
023000     05  HD-DD                   PIC 9(02).                   
023100*                                                                 
023200 01  REPORT-LINE-FIELDS.                                          
023300     05  RPT-PROGRAM-NAME             PIC X(08)  VALUE "TRNPOST". 
023400*                                                                 
023500 01  HEADING-LINE-1.                                              
023600     05  FILLER                       PIC X(20)  VALUE SPACE.     
023700     05  FILLER                       PIC X(38)                   
023800       VALUE "TRANSACTION POSTING - RUN CONTROL TOTALS".          
023900     05  FILLER                       PIC X(74)  VALUE SPACE.     
024000*                                                                 
024100 01  HEADING-LINE-2.                                              
024200     05  FILLER                       PIC X(06)  VALUE "DATE: ".  
024300     05  HL2-DATE                     PIC X(10).                  
024400     05  FILLER                       PIC X(10)  VALUE SPACE.     
024500     05  FILLER                      PIC X(09)  VALUE "PROGRAM: ".
024600     05  HL2-PROGRAM                  PIC X(08).                  
024700     05  FILLER                       PIC X(89)  VALUE SPACE.     
024800*                                                                 
024900 01  SECTION-LINE.                                                
025000     05  FILLER                       PIC X(05)  VALUE SPACE.     
025100     05  SEC-TITLE                    PIC X(60).                  
025200     05  FILLER                       PIC X(67)  VALUE SPACE.     
025300*                                                                 
025400 01  DETAIL-LINE.                                                 
025500     05  FILLER                       PIC X(05)  VALUE SPACE.     
025600     05  DTL-LABEL                    PIC X(45).                  
025700     05  DTL-COUNT                    PIC ZZZ,ZZ9.                
025800     05  FILLER                       PIC X(75)  VALUE SPACE.     
025900*                                                                 
026000 01  DETAIL-LINE-AMT.                                             
026100     05  FILLER                       PIC X(05)  VALUE SPACE.     
026200     05  DTA-LABEL                    PIC X(45).                  
026300     05  DTA-COUNT                    PIC ZZZ,ZZ9.                
026400     05  FILLER                       PIC X(03)  VALUE SPACE.     
026500     05  DTA-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99-.        
026600     05  FILLER                       PIC X(57)  VALUE SPACE.     
026700*                                                                 
026800 01  REJECT-LINE.                                                 
026900     05  FILLER                       PIC X(05)  VALUE SPACE.     
027000     05  REJ-LABEL                    PIC X(30)  VALUE            
027100         "REJECTED TRANSFER TRAN-ID ".                            
027200     05  REJ-TRAN-ID                  PIC 9(09).                  
027300     05  FILLER                       PIC X(05)  VALUE SPACE.     
027400     05  REJ-AMOUNT                   PIC S9(11)V99.              
027500     05  FILLER                       PIC X(70)  VALUE SPACE.     
027600*                                                                 
027700 01  SPACER-LINE.                                                 
027800     05  FILLER                       PIC X(132) VALUE SPACE.     
027900*                                                                 
028000 PROCEDURE DIVISION.                                              
028100*                                                                 
028200 000-POST-TRANSACTIONS.                                           
028300*                                                                 
028400     PERFORM 100-INITIALIZE-RUN.                                  
028500     PERFORM 200-POST-CASH-DEPOSITS THRU 200-EXIT                 
028600         UNTIL DEPIN-EOF.                                         
028700     PERFORM 600-POST-TRANSFERS THRU 600-EXIT                     
028800         UNTIL TRNIN-EOF.                                         
028900     PERFORM 700-TERMINATE-RUN.                                   
029000     PERFORM 800-PRINT-CONTROL-REPORT.                            
029100     STOP RUN.                                                    
029200*                                                                 
029300 100-INITIALIZE-RUN.                                              
029400*                                                                 
029500     OPEN INPUT  DEPIN.                                           
029600     OPEN INPUT  TRNIN.                                           
029700     OPEN I-O    ACCTMAS.                                         
029800     OPEN I-O    TRNLDG.                                          
029900     OPEN OUTPUT TRNREJ.                                          
030000     MOVE "N" TO DEPIN-EOF-SWITCH.                                
030100     MOVE "N" TO TRNIN-EOF-SWITCH.                                
030200     PERFORM 210-READ-DEPOSIT-INPUT.                              
030300     PERFORM 610-READ-TRANSFER-INPUT.                             
030400*                                                                 
030500*    ------------------------------------------------------------ 
030600*    200 SERIES - CASH DEPOSIT PHASE, ONE INPUT RECORD PER PASS   
030700*    ------------------------------------------------------------ 
030800 200-POST-CASH-DEPOSITS.                                          
030900*                                                                 
031000     IF DEPIN-EOF                                                 
031100         GO TO 200-EXIT.                                          
031200     IF DI-RAW-INPUT-LINE = SPACE                                 
031300         PERFORM 210-READ-DEPOSIT-INPUT                           
031400         GO TO 200-EXIT.                                          
031500     PERFORM 220-CHECK-DEPOSIT-DUPLICATE.                         
031600     IF TRAN-IS-DUPLICATE                                         
031700         ADD 1 TO RC-DEPOSITS-REJ-DUPLICATE                       
031800     ELSE                                                         
031900         PERFORM 230-BUILD-DEPOSIT-LEDGER-ENTRY                   
032000         PERFORM 240-WRITE-NEW-LEDGER-ENTRY                       
032100         PERFORM 250-LOOKUP-DEPOSIT-ACCOUNT                       
032200         IF ACCOUNT-WAS-FOUND                                     
032300             PERFORM 260-POST-DEPOSIT-AMOUNT                      
032400             MOVE "SUCCESS" TO TRAN-STATUS                        
032500             ADD 1 TO RC-DEPOSITS-POSTED                          
032600             ADD DEP-AMOUNT TO RA-DEPOSITED-AMOUNT-TOTAL          
032700         ELSE                                                     
032800             MOVE "FAIL   " TO TRAN-STATUS                        
032900             ADD 1 TO RC-DEPOSITS-REJ-NOACCT                      
033000         END-IF                                                   
033100         PERFORM 290-REWRITE-LEDGER-ENTRY                         
033200     END-IF.                                                      
033300     PERFORM 210-READ-DEPOSIT-INPUT.                              
033400 200-EXIT.                                                        
033500     EXIT.                                                        
033600*                                                                 
033700 210-READ-DEPOSIT-INPUT.                                          
033800*                                                                 
033900     READ DEPIN INTO CASH-DEPOSIT-INPUT-RECORD                    
034000         AT END                                                   
034100             MOVE "Y" TO DEPIN-EOF-SWITCH.                        
034200*                                                                 
034300 220-CHECK-DEPOSIT-DUPLICATE.                                     
034400*                                                                 
034500     MOVE DEP-ID TO TL-TRAN-ID.                                   
034600     READ TRNLDG INTO TRANSACTION-LEDGER-RECORD                   
034700         INVALID KEY                                              
034800             MOVE "N" TO TRAN-DUPLICATE-SWITCH                    
034900         NOT INVALID KEY                                          
035000             MOVE "Y" TO TRAN-DUPLICATE-SWITCH.                   
035100*                                                                 
035200 230-BUILD-DEPOSIT-LEDGER-ENTRY.                                  
035300*                                                                 
035400     MOVE DEP-ID                  TO TRAN-ID.                     
035500     MOVE DEP-ACCOUNT-NUMBER      TO TRAN-REMITTER-ACCOUNT.       
035600     MOVE ZERO                    TO TRAN-BENEFICIARY-ACCOUNT.    
035700     MOVE DEP-AMOUNT              TO TRAN-AMOUNT.                 
035800     MOVE "NEW    "                TO TRAN-STATUS.                
035900     MOVE "CASH DEPOSIT"          TO TRAN-REMARKS.                
036000     MOVE TRAN-ID                 TO TL-TRAN-ID.                  
036100*                                                                 
036200 240-WRITE-NEW-LEDGER-ENTRY.                                      
036300*                                                                 
036400     WRITE TRANSACTION-LEDGER-RECORD-AREA                         
036500         FROM TRANSACTION-LEDGER-RECORD                           
036600         INVALID KEY                                              
036700*           DEFENSIVE ONLY - THE DUPLICATE CHECK IN THE 220/620   
036800*           PARAGRAPHS ALREADY SCREENS OUT A KEY ALREADY ON FILE. 
036900             DISPLAY "TRNPOST - DUPLICATE TRAN-ID ON INSERT "     
037000                 TL-TRAN-ID.                                      
037100*                                                                 
037200 250-LOOKUP-DEPOSIT-ACCOUNT.                                      
037300*                                                                 
037400     MOVE DEP-ACCOUNT-NUMBER TO AR-ACCT-NUMBER.                   
037500     READ ACCTMAS INTO ACCOUNT-MASTER-RECORD                      
037600         INVALID KEY                                              
037700             MOVE "N" TO ACCOUNT-FOUND-SWITCH                     
037800         NOT INVALID KEY                                          
037900             MOVE "Y" TO ACCOUNT-FOUND-SWITCH.                    
038000*                                                                 
038100 260-POST-DEPOSIT-AMOUNT.                                         
038200*                                                                 
038300     ADD DEP-AMOUNT TO ACCT-BALANCE.                              
038400     MOVE ACCT-NUMBER TO AR-ACCT-NUMBER.                          
038500     REWRITE ACCOUNT-RECORD-AREA FROM ACCOUNT-MASTER-RECORD       
038600         INVALID KEY                                              
038700             DISPLAY "TRNPOST - ACCTMAS REWRITE FAILED FOR "      
038800                 ACCT-NUMBER.                                     
038900*                                                                 
039000 290-REWRITE-LEDGER-ENTRY.                                        
039100*                                                                 
039200     REWRITE TRANSACTION-LEDGER-RECORD-AREA                       
039300         FROM TRANSACTION-LEDGER-RECORD                           
039400         INVALID KEY                                              
039500             DISPLAY "TRNPOST - TRNLDG REWRITE FAILED FOR "       
039600                 TRAN-ID.                                         
039700*                                                                 
039800*    ------------------------------------------------------------ 
039900*    600 SERIES - TRANSFER PHASE, ONE INPUT RECORD PER PASS       
040000*    ------------------------------------------------------------ 
040100 600-POST-TRANSFERS.                                              
040200*                                                                 
040300     IF TRNIN-EOF                                                 
040400         GO TO 600-EXIT.                                          
040500     IF TI-RAW-INPUT-LINE = SPACE                                 
040600         PERFORM 610-READ-TRANSFER-INPUT                          
040700         GO TO 600-EXIT.                                          
040800     PERFORM 615-VALIDATE-TRANSFER-INPUT.                         
040900     IF NOT TRANSFER-INPUT-IS-VALID                               
041000         ADD 1 TO RC-TRANSFERS-REJ-VALIDATE                       
041100         PERFORM 680-WRITE-VALIDATION-REJECT                      
041200         GO TO 695-READ-NEXT-TRANSFER.                            
041300     PERFORM 620-CHECK-TRANSFER-DUPLICATE.                        
041400     IF TRAN-IS-DUPLICATE                                         
041500         ADD 1 TO RC-TRANSFERS-REJ-DUPLICATE                      
041600         GO TO 695-READ-NEXT-TRANSFER.                            
041700     MOVE "N" TO TRANSFER-FAILED-SWITCH.                          
041800     PERFORM 630-BUILD-TRANSFER-LEDGER-ENTRY.                     
041900     PERFORM 240-WRITE-NEW-LEDGER-ENTRY.                          
042000     PERFORM 640-LOOKUP-REMITTER-ACCOUNT.                         
042100     IF NOT REMITTER-WAS-FOUND                                    
042200         MOVE "Y" TO TRANSFER-FAILED-SWITCH                       
042300     ELSE                                                         
042400         PERFORM 650-LOOKUP-BENEFICIARY-ACCOUNT                   
042500         IF NOT BENEFICIARY-WAS-FOUND                             
042600             MOVE "Y" TO TRANSFER-FAILED-SWITCH                   
042700         ELSE                                                     
042800             PERFORM 645-WITHDRAW-FROM-REMITTER                   
042900             IF WITHDRAW-HAS-FAILED                               
043000                 MOVE "Y" TO TRANSFER-FAILED-SWITCH               
043100             ELSE                                                 
043200                 PERFORM 655-DEPOSIT-TO-BENEFICIARY               
043300             END-IF                                               
043400         END-IF                                                   
043500     END-IF.                                                      
043600     PERFORM 670-SET-TRANSFER-FINAL-STATUS.                       
043700 695-READ-NEXT-TRANSFER.                                          
043800     PERFORM 610-READ-TRANSFER-INPUT.                             
043900 600-EXIT.                                                        
044000     EXIT.                                                        
044100*                                                                 
044200 610-READ-TRANSFER-INPUT.                                         
044300*                                                                 
044400     READ TRNIN INTO TRANSFER-INPUT-RECORD                        
044500         AT END                                                   
044600             MOVE "Y" TO TRNIN-EOF-SWITCH.                        
044700*                                                                 
044800 615-VALIDATE-TRANSFER-INPUT.                                     
044900*                                                                 
045000     MOVE "Y" TO TRANSFER-INPUT-VALID-SWITCH.                     
045100     IF TI-TRAN-ID NOT > ZERO                                     
045200         MOVE "N" TO TRANSFER-INPUT-VALID-SWITCH.                 
045300     IF TI-AMOUNT < ZERO                                          
045400         MOVE "N" TO TRANSFER-INPUT-VALID-SWITCH.                 
045500*                                                                 
045600 620-CHECK-TRANSFER-DUPLICATE.                                    
045700*                                                                 
045800     MOVE TI-TRAN-ID TO TL-TRAN-ID.                               
045900     READ TRNLDG INTO TRANSACTION-LEDGER-RECORD                   
046000         INVALID KEY                                              
046100             MOVE "N" TO TRAN-DUPLICATE-SWITCH                    
046200         NOT INVALID KEY                                          
046300             MOVE "Y" TO TRAN-DUPLICATE-SWITCH.                   
046400*                                                                 
046500 630-BUILD-TRANSFER-LEDGER-ENTRY.                                 
046600*                                                                 
046700     MOVE TI-TRAN-ID              TO TRAN-ID.                     
046800     MOVE TI-REMITTER-ACCOUNT     TO TRAN-REMITTER-ACCOUNT.       
046900     MOVE TI-BENEFICIARY-ACCOUNT  TO TRAN-BENEFICIARY-ACCOUNT.    
047000     MOVE TI-AMOUNT               TO TRAN-AMOUNT.                 
047100     MOVE "NEW    "                TO TRAN-STATUS.                
047200     MOVE TI-REMARKS              TO TRAN-REMARKS.                
047300     MOVE TRAN-ID                 TO TL-TRAN-ID.                  
047400*                                                                 
047500 640-LOOKUP-REMITTER-ACCOUNT.                                     
047600*                                                                 
047700     MOVE TI-REMITTER-ACCOUNT TO AR-ACCT-NUMBER.                  
047800     READ ACCTMAS INTO ACCOUNT-MASTER-RECORD                      
047900         INVALID KEY                                              
048000             MOVE "N" TO REMITTER-FOUND-SWITCH                    
048100         NOT INVALID KEY                                          
048200             MOVE "Y" TO REMITTER-FOUND-SWITCH.                   
048300     MOVE ACCOUNT-MASTER-RECORD TO REMITTER-RECORD.            
048400*                                                                 
048500 645-WITHDRAW-FROM-REMITTER.                                      
048600*                                                                 
048700     MOVE "N" TO WITHDRAW-FAILED-SWITCH.                          
048800     IF TRAN-AMOUNT > RR-BALANCE                         
048900         MOVE "Y" TO WITHDRAW-FAILED-SWITCH                       
049000     ELSE                                                         
049100         SUBTRACT TRAN-AMOUNT FROM RR-BALANCE            
049200         MOVE RR-ACCT-NUMBER TO AR-ACCT-NUMBER           
049300         MOVE RR-BALANCE     TO ACCT-BALANCE             
049400         MOVE RR-ACCT-NUMBER TO ACCT-NUMBER              
049500         REWRITE ACCOUNT-RECORD-AREA FROM ACCOUNT-MASTER-RECORD   
049600             INVALID KEY                                          
049700                 DISPLAY "TRNPOST - REMITTER REWRITE FAILED FOR " 
049800                     ACCT-NUMBER.                                 
049900*                                                                 
050000 650-LOOKUP-BENEFICIARY-ACCOUNT.                                  
050100*                                                                 
050200     MOVE TI-BENEFICIARY-ACCOUNT TO AR-ACCT-NUMBER.               
050300     READ ACCTMAS INTO ACCOUNT-MASTER-RECORD                      
050400         INVALID KEY                                              
050500             MOVE "N" TO BENEFICIARY-FOUND-SWITCH                 
050600         NOT INVALID KEY                                          
050700             MOVE "Y" TO BENEFICIARY-FOUND-SWITCH.                
050800*                                                                 
050900 655-DEPOSIT-TO-BENEFICIARY.                                      
051000*                                                                 
051100*    RE-READ THE BENEFICIARY RECORD RATHER THAN TRUST THE COPY    
051200*    LEFT BY 650 - THE 645 REMITTER REWRITE REUSES THE SAME       
051300*    ACCOUNT-MASTER-RECORD WORK AREA AND WOULD OTHERWISE POST     
051400*    THE DEPOSIT AGAINST STALE DATA.  ADDED CR0298.               
051500     MOVE TI-BENEFICIARY-ACCOUNT TO AR-ACCT-NUMBER.               
051600     READ ACCTMAS INTO ACCOUNT-MASTER-RECORD                      
051700         INVALID KEY                                              
051800             DISPLAY "TRNPOST - BENEFICIARY RELOOKUP FAILED FOR " 
051900                 TI-BENEFICIARY-ACCOUNT.                          
052000     ADD TRAN-AMOUNT TO ACCT-BALANCE.                             
052100     MOVE ACCT-NUMBER TO AR-ACCT-NUMBER.                          
052200     REWRITE ACCOUNT-RECORD-AREA FROM ACCOUNT-MASTER-RECORD       
052300         INVALID KEY                                              
052400             MOVE "Y" TO TRANSFER-FAILED-SWITCH                   
052500             PERFORM 660-REVERSE-REMITTER-DEBIT.                  
052600*                                                                 
052700 660-REVERSE-REMITTER-DEBIT.                                      
052800*                                                                 
052900*    COMPENSATION - THE BENEFICIARY CREDIT FAILED AFTER THE       
053000*    REMITTER WAS ALREADY DEBITED.  CREDIT THE REMITTER BACK      
053100*    BEFORE THE TRANSACTION IS MARKED FAIL.  ADDED CR0298.        
053200     MOVE RR-ACCT-NUMBER TO AR-ACCT-NUMBER.              
053300     READ ACCTMAS INTO ACCOUNT-MASTER-RECORD                      
053400         INVALID KEY                                              
053500             DISPLAY "TRNPOST - REVERSAL LOOKUP FAILED FOR "      
053600                 RR-ACCT-NUMBER.                         
053700     ADD TRAN-AMOUNT TO ACCT-BALANCE.                             
053800     REWRITE ACCOUNT-RECORD-AREA FROM ACCOUNT-MASTER-RECORD       
053900         INVALID KEY                                              
054000             DISPLAY "TRNPOST - REVERSAL REWRITE FAILED FOR "     
054100                 RR-ACCT-NUMBER.                         
054200*                                                                 
054300 670-SET-TRANSFER-FINAL-STATUS.                                   
054400*                                                                 
054500     IF TRANSFER-HAS-FAILED                                       
054600         MOVE "FAIL   " TO TRAN-STATUS                            
054700         ADD 1 TO RC-TRANSFERS-FAIL                               
054800     ELSE                                                         
054900         MOVE "SUCCESS" TO TRAN-STATUS                            
055000         ADD 1 TO RC-TRANSFERS-SUCCESS                            
055100         ADD TRAN-AMOUNT TO RA-TRANSFERRED-AMOUNT-TOTAL.          
055200     PERFORM 290-REWRITE-LEDGER-ENTRY.                            
055300*                                                                 
055400 680-WRITE-VALIDATION-REJECT.                                     
055500*                                                                 
055600     MOVE TI-TRAN-ID TO REJ-TRAN-ID.                              
055700     MOVE TI-AMOUNT  TO REJ-AMOUNT.                               
055800     WRITE TRNREJ-RECORD FROM REJECT-LINE.                        
055900     IF NOT TRNREJ-SUCCESSFUL                                     
056000         DISPLAY "TRNPOST - TRNREJ WRITE FAILED, STATUS "         
056100             TRNREJ-FILE-STATUS.                                  
056200*                                                                 
056300 700-TERMINATE-RUN.                                               
056400*                                                                 
056500     CLOSE DEPIN                                                  
056600           TRNIN                                                  
056700           ACCTMAS                                                
056800           TRNLDG                                                 
056900           TRNREJ.                                                
057000     DISPLAY "TRNPOST - DEPOSITS POSTED     "                     
057100         RC-DEPOSITS-POSTED.                                      
057200     DISPLAY "TRNPOST - TRANSFERS SUCCESS   "                     
057300         RC-TRANSFERS-SUCCESS.                                    
057400     DISPLAY "TRNPOST - TRANSFERS FAIL      "                     
057500         RC-TRANSFERS-FAIL.                                       
057600*                                                                 
057700*    ------------------------------------------------------------ 
057800*    800 SERIES - END OF RUN CONTROL REPORT.  ADDED CR0256.       
057900*    ------------------------------------------------------------ 
058000 800-PRINT-CONTROL-REPORT.                                        
058100*                                                                 
058200     OPEN OUTPUT TRNRPT.                                          
058300     PERFORM 810-BUILD-REPORT-HEADING.                            
058400     WRITE TRNRPT-RECORD FROM HEADING-LINE-1 AFTER ADVANCING C01. 
058500     WRITE TRNRPT-RECORD FROM HEADING-LINE-2 AFTER ADVANCING 2.   
058600     WRITE TRNRPT-RECORD FROM SPACER-LINE AFTER ADVANCING 2.      
058700     MOVE "CASH DEPOSITS" TO SEC-TITLE.                           
058800     WRITE TRNRPT-RECORD FROM SECTION-LINE AFTER ADVANCING 1.     
058900     MOVE "DEPOSITS POSTED. . . . . . . . . . . . . . ." TO       
059000         DTA-LABEL.                                               
059100     MOVE RC-DEPOSITS-POSTED TO DTA-COUNT.                        
059200     MOVE RA-DEPOSITED-AMOUNT-TOTAL TO DTA-AMOUNT.                
059300     WRITE TRNRPT-RECORD FROM DETAIL-LINE-AMT AFTER ADVANCING 1.  
059400     MOVE "DEPOSITS REJECTED (DUPLICATE ID) . . . . . ." TO       
059500         DTL-LABEL.                                               
059600     MOVE RC-DEPOSITS-REJ-DUPLICATE TO DTL-COUNT.                 
059700     WRITE TRNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.      
059800     MOVE "DEPOSITS REJECTED (ACCOUNT NOT FOUND). . . ." TO       
059900         DTL-LABEL.                                               
060000     MOVE RC-DEPOSITS-REJ-NOACCT TO DTL-COUNT.                    
060100     WRITE TRNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.      
060200     WRITE TRNRPT-RECORD FROM SPACER-LINE AFTER ADVANCING 2.      
060300     MOVE "TRANSFERS" TO SEC-TITLE.                               
060400     WRITE TRNRPT-RECORD FROM SECTION-LINE AFTER ADVANCING 1.     
060500     MOVE "TRANSFERS SUCCESSFUL . . . . . . . . . . . ." TO       
060600         DTA-LABEL.                                               
060700     MOVE RC-TRANSFERS-SUCCESS TO DTA-COUNT.                      
060800     MOVE RA-TRANSFERRED-AMOUNT-TOTAL TO DTA-AMOUNT.              
060900     WRITE TRNRPT-RECORD FROM DETAIL-LINE-AMT AFTER ADVANCING 1.  
061000     MOVE "TRANSFERS FAILED (DEBIT/CREDIT PROBLEM). . ." TO       
061100         DTL-LABEL.                                               
061200     MOVE RC-TRANSFERS-FAIL TO DTL-COUNT.                         
061300     WRITE TRNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.      
061400     MOVE "TRANSFERS REJECTED (ID OR AMOUNT INVALID). ." TO       
061500         DTL-LABEL.                                               
061600     MOVE RC-TRANSFERS-REJ-VALIDATE TO DTL-COUNT.                 
061700     WRITE TRNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.      
061800     MOVE "TRANSFERS REJECTED (DUPLICATE ID) . . . . . ." TO      
061900         DTL-LABEL.                                               
062000     MOVE RC-TRANSFERS-REJ-DUPLICATE TO DTL-COUNT.                
062100     WRITE TRNRPT-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.      
062200     CLOSE TRNRPT.                                                
062300*                                                                 
062400 810-BUILD-REPORT-HEADING.                                        
062500*                                                                 
062600     ACCEPT RUN-DATE FROM DATE.                                
062700     MOVE RUN-DATE-YY TO HD-YY.                            
062800     MOVE RUN-DATE-MM TO HD-MM.                            
062900     MOVE RUN-DATE-DD TO HD-DD.                            
063000     MOVE HEADING-DATE TO HL2-DATE.                            
063100     MOVE RPT-PROGRAM-NAME TO HL2-PROGRAM.                        
