000100***************************************************************** 
000200*  CUSTMAST.CPY                                                   
000300*  CUSTOMER MASTER RECORD LAYOUT                                  
000400*  ONE RECORD PER CUSTOMER.  THE ACCOUNT NUMBER CARRIED IN        
000500*  CUST-ACCOUNT-NUMBER IS ALWAYS EQUAL TO CUST-ID -- THIS SHOP    
000600*  OPENS EXACTLY ONE SETTLEMENT ACCOUNT PER CUSTOMER AT ONBOARDING
000700*  TIME, SO THE TWO NUMBERS ARE CARRIED SEPARATELY ONLY BECAUSE   
000800*  DOWNSTREAM REPORTS REFER TO THE ACCOUNT FIELD BY ITS OWN NAME. 
000900***************************************************************** 
001000*  ----------------------------------------------------------     
001100*  CHANGE LOG                                                     
001200*  89/04/11  R.OKONKWO    ORIGINAL LAYOUT FOR CUST1000   CR0117   
001300*  91/09/30  R.OKONKWO    ADDED CUST-EMAIL, WIDENED NAME CR0188   
001400*  98/11/02  T.VOSS       Y2K REVIEW - NO DATE FIELDS ON  CR0401  
001500*                         THIS RECORD, NO CHANGE REQUIRED         
001600*  03/02/14  P.ESCAMILLA  REPAD FILLER AFTER FIELD AUDIT   CR0512 
001700*  ----------------------------------------------------------     
001800*                                                                 
001900 01  CUSTOMER-MASTER-RECORD.                                      
002000     05  CUST-ID                     PIC 9(09).                   
002100     05  CUST-NAME                   PIC X(30).                   
002200     05  CUST-CONTACT-NUMBER         PIC 9(15).                   
002300     05  CUST-EMAIL                  PIC X(40).                   
002400     05  CUST-ZIP-CODE               PIC 9(05).                   
002500     05  CUST-ACCOUNT-NUMBER         PIC 9(09).                   
002600     05  FILLER                      PIC X(12).                   
