000100***************************************************************** 
000200*  ACCTMAST.CPY                                                   
000300*  ACCOUNT MASTER RECORD LAYOUT                                   
000400*  ONE RECORD PER ACCOUNT.  KEYED RANDOM BY ACCT-NUMBER IN EVERY  
000500*  PROGRAM THAT COPIES THIS LAYOUT.  BALANCE IS CARRIED SIGNED    
000600*  SO INTERMEDIATE COMPUTES NEVER TRUNCATE A BORROW, EVEN THOUGH  
000700*  A NEGATIVE BALANCE SHOULD NEVER REACH DASD IN NORMAL RUNNING.  
000800***************************************************************** 
000900*  ----------------------------------------------------------     
001000*  CHANGE LOG                                                     
001100*  89/04/11  R.OKONKWO    ORIGINAL LAYOUT FOR CUST1000   CR0117   
001200*  90/01/22  R.OKONKWO    CHANGED BALANCE FROM 9(9)V99 TO CR0142  
001300*                         S9(11)V99 COMP-3 PER ACCTG REQ          
001400*  98/11/03  T.VOSS       Y2K REVIEW - NO DATE FIELDS ON  CR0401  
001500*                         THIS RECORD, NO CHANGE REQUIRED         
001600*  ----------------------------------------------------------     
001700*                                                                 
001800 01  ACCOUNT-MASTER-RECORD.                                       
001900     05  ACCT-NUMBER                 PIC 9(09).                   
002000     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.        
002100     05  FILLER                      PIC X(20).                   
